000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SYMNORM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    REDUCES ONE FREE-TEXT SYMPTOMS FIELD TO A NORMALIZED KEY SO
001300*    TWO PATIENTS WHO TYPED THE SAME COMPLAINT IN A DIFFERENT
001400*    WORD ORDER OR CASE LAND IN THE SAME SYMPTOM-GROUP EXTRACT.
001500*    LOWER-CASES THE TEXT, DROPS ANY CHARACTER THAT IS NOT A
001600*    LETTER, DIGIT OR BLANK, SPLITS ON THE REMAINING BLANKS AND
001700*    RE-EMITS THE WORDS IN ASCII ASCENDING ORDER SEPARATED BY A
001800*    SINGLE BLANK.  CALLED ONCE PER PATIENT BY PATCLSFY.
001900*
002000******************************************************************
002100*    MAINTENANCE LOG
002200*    DATE     INIT  REQUEST   DESCRIPTION
002300*    -------- ----  --------  --------------------------------
002400*    03/14/91 JS    CR-0119   ORIGINAL PROGRAM
002500*    11/09/93 TGD   CR-0256   WORD TABLE WAS ONLY 10 ENTRIES -
002600*                             WIDENED TO 20 FOR LONG SYMPTOM LISTS
002700*    09/04/96 PLW   CR-0449   DROP DIGITS NO LONGER STRIPPED -
002800*                             "TYPE 2" AND "TYPE2" MUST GROUP ALIKE
002900*    01/22/99 DCK   Y2K-009   REVIEWED - NO DATE FIELDS IN THIS
003000*                             PROGRAM, NO CHANGE REQUIRED
003100*    06/14/02 DCK   CR-0538   REVIEWED WITH CSVPARSE CR-0538 FIX -
003200*                             NO CHANGE NEEDED HERE, SYMNORM TAKES
003300*                             THE SYMPTOMS FIELD ALREADY TRIMMED
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000 
004100 DATA DIVISION.
004200 FILE SECTION.
004300 
004400 WORKING-STORAGE SECTION.
004500 01  WS-WORK-TEXT                 PIC X(100).
004600 01  WS-WORK-CHARS REDEFINES WS-WORK-TEXT.
004700     05  WS-WORK-CHAR             PIC X(01) OCCURS 100 TIMES.
004800 
004900 01  WS-CUR-WORD                  PIC X(30).
005000 01  WS-CUR-WORD-CHARS REDEFINES WS-CUR-WORD.
005100     05  WS-CUR-WORD-CHAR         PIC X(01) OCCURS 30 TIMES.
005200 
005300 01  WS-WORD-TABLE.
005400     05  WS-WORD-ENTRY OCCURS 20 TIMES.                           CR-0256
005500         10  WS-WORD-TEXT         PIC X(30).
005600         10  WS-WORD-LEN          PIC 9(02) COMP.
005700         10  FILLER               PIC X(04).
005800 01  WS-WORD-TABLE-CLEAR REDEFINES WS-WORD-TABLE
005900                                  PIC X(720).
006000 
006100 01  WS-SWAP-FLDS.
006200     05  WS-SWAP-WORD-TEXT        PIC X(30).
006300     05  WS-SWAP-WORD-LEN         PIC 9(02) COMP.
006400     05  FILLER                   PIC X(04).
006500 
006600 01  COUNTERS-IDXS-AND-ACCUMS.
006700     05  WS-POS                   PIC 9(03) COMP.
006800     05  WS-SPLIT-POS             PIC 9(03) COMP.
006900     05  WS-CUR-WORD-LEN          PIC 9(02) COMP.
007000     05  WS-WORD-COUNT            PIC 9(02) COMP.
007100     05  WS-SORT-I                PIC 9(02) COMP.
007200     05  WS-REJ-I                 PIC 9(02) COMP.
007300     05  WS-OUT-LEN               PIC 9(03) COMP.
007400     05  FILLER                   PIC X(04).
007500 
007600 01  WS-SORT-SWAPPED-SW           PIC X(01) VALUE "N".
007700     88  SWAP-MADE                         VALUE "Y".
007800     88  NO-SWAP-MADE                      VALUE "N".
007900 
008000 LINKAGE SECTION.
008100 01  LK-SYMNORM-PARMS.
008200     05  LK-SYMPTOM-IN            PIC X(100).
008300     05  LK-SYMPTOM-OUT           PIC X(100).
008400     05  FILLER                   PIC X(04).
008500 
008600 PROCEDURE DIVISION USING LK-SYMNORM-PARMS.
008700 000-NORMALIZE.
008800     MOVE SPACES TO LK-SYMPTOM-OUT.
008900     MOVE LK-SYMPTOM-IN TO WS-WORK-TEXT.
009000 
009100     INSPECT WS-WORK-TEXT CONVERT
009200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
009300         "abcdefghijklmnopqrstuvwxyz".
009400 
009500     PERFORM 100-STRIP-CHAR THRU 100-EXIT
009600             VARYING WS-POS FROM 1 BY 1
009700             UNTIL WS-POS > 100.
009800 
009900     PERFORM 200-SPLIT-WORDS THRU 200-EXIT.
010000 
010100     IF WS-WORD-COUNT > 1
010200         PERFORM 300-SORT-WORDS THRU 300-EXIT.
010300 
010400     PERFORM 400-REJOIN-WORDS THRU 400-EXIT.
010500 000-EXIT.
010600     EXIT.
010700     GOBACK.
010800 
010900 100-STRIP-CHAR.
011000******** ANYTHING OTHER THAN a-z, 0-9 OR A BLANK IS SQUASHED TO
011100******** A BLANK SO PUNCTUATION NEVER SPLITS TWO HALVES OF A WORD
011200     IF (WS-WORK-CHAR(WS-POS) < "a" OR WS-WORK-CHAR(WS-POS) > "z")
011300        AND (WS-WORK-CHAR(WS-POS) < "0" OR                        CR-0449
011400             WS-WORK-CHAR(WS-POS) > "9")
011500        AND WS-WORK-CHAR(WS-POS) NOT = SPACE
011600             MOVE SPACE TO WS-WORK-CHAR(WS-POS).
011700 100-EXIT.
011800     EXIT.
011900 
012000 200-SPLIT-WORDS.
012100     MOVE ZERO TO WS-WORD-COUNT.
012200     MOVE SPACES TO WS-WORD-TABLE-CLEAR.
012300     MOVE SPACES TO WS-CUR-WORD.
012400     MOVE ZERO TO WS-CUR-WORD-LEN.
012500 
012600     PERFORM 210-SPLIT-CHAR THRU 210-EXIT
012700             VARYING WS-SPLIT-POS FROM 1 BY 1
012800             UNTIL WS-SPLIT-POS > 100.
012900 
013000     PERFORM 220-FLUSH-WORD THRU 220-EXIT.
013100 200-EXIT.
013200     EXIT.
013300 
013400 210-SPLIT-CHAR.
013500     IF WS-WORK-CHAR(WS-SPLIT-POS) = SPACE
013600         PERFORM 220-FLUSH-WORD THRU 220-EXIT
013700     ELSE
013800         IF WS-CUR-WORD-LEN < 30
013900             ADD 1 TO WS-CUR-WORD-LEN
014000             MOVE WS-WORK-CHAR(WS-SPLIT-POS)
014100                 TO WS-CUR-WORD-CHAR(WS-CUR-WORD-LEN).
014200 210-EXIT.
014300     EXIT.
014400 
014500 220-FLUSH-WORD.
014600******** CLOSES OUT THE WORD BUILT SINCE THE LAST BLANK AND
014700******** DROPS IT INTO THE NEXT OPEN WORD-TABLE SLOT
014800     IF WS-CUR-WORD-LEN > 0
014900         IF WS-WORD-COUNT < 20
015000             ADD 1 TO WS-WORD-COUNT
015100             MOVE WS-CUR-WORD TO WS-WORD-TEXT(WS-WORD-COUNT)
015200             MOVE WS-CUR-WORD-LEN TO WS-WORD-LEN(WS-WORD-COUNT)
015300         END-IF
015400         MOVE SPACES TO WS-CUR-WORD
015500         MOVE ZERO TO WS-CUR-WORD-LEN
015600     END-IF.
015700 220-EXIT.
015800     EXIT.
015900 
016000 300-SORT-WORDS.
016100******** PLAIN BUBBLE SORT - THE WORD LIST IS NEVER MORE THAN
016200******** 20 ENTRIES LONG SO A SHELL OR QUICK SORT BUYS NOTHING
016300     MOVE "Y" TO WS-SORT-SWAPPED-SW.
016400     PERFORM 310-BUBBLE-PASS THRU 310-EXIT
016500             UNTIL NO-SWAP-MADE.
016600 300-EXIT.
016700     EXIT.
016800 
016900 310-BUBBLE-PASS.
017000     MOVE "N" TO WS-SORT-SWAPPED-SW.
017100     PERFORM 320-COMPARE-ADJACENT THRU 320-EXIT
017200             VARYING WS-SORT-I FROM 1 BY 1
017300             UNTIL WS-SORT-I >= WS-WORD-COUNT.
017400 310-EXIT.
017500     EXIT.
017600 
017700 320-COMPARE-ADJACENT.
017800     IF WS-WORD-TEXT(WS-SORT-I) > WS-WORD-TEXT(WS-SORT-I + 1)
017900         MOVE WS-WORD-TEXT(WS-SORT-I) TO WS-SWAP-WORD-TEXT
018000         MOVE WS-WORD-LEN(WS-SORT-I) TO WS-SWAP-WORD-LEN
018100         MOVE WS-WORD-TEXT(WS-SORT-I + 1)
018200             TO WS-WORD-TEXT(WS-SORT-I)
018300         MOVE WS-WORD-LEN(WS-SORT-I + 1) TO WS-WORD-LEN(WS-SORT-I)
018400         MOVE WS-SWAP-WORD-TEXT TO WS-WORD-TEXT(WS-SORT-I + 1)
018500         MOVE WS-SWAP-WORD-LEN TO WS-WORD-LEN(WS-SORT-I + 1)
018600         MOVE "Y" TO WS-SORT-SWAPPED-SW
018700     END-IF.
018800 320-EXIT.
018900     EXIT.
019000 
019100 400-REJOIN-WORDS.
019200     MOVE SPACES TO LK-SYMPTOM-OUT.
019300     MOVE ZERO TO WS-OUT-LEN.
019400     PERFORM 410-APPEND-WORD THRU 410-EXIT
019500             VARYING WS-REJ-I FROM 1 BY 1
019600             UNTIL WS-REJ-I > WS-WORD-COUNT.
019700 400-EXIT.
019800     EXIT.
019900 
020000 410-APPEND-WORD.
020100******** A SINGLE BLANK SEPARATES EACH WORD - NONE IS WRITTEN
020200******** BEFORE THE FIRST WORD
020300     IF WS-OUT-LEN > 0
020400         ADD 1 TO WS-OUT-LEN.
020500 
020600     IF WS-WORD-LEN(WS-REJ-I) > 0
020700         IF WS-OUT-LEN + WS-WORD-LEN(WS-REJ-I) <= 100
020800             MOVE WS-WORD-TEXT(WS-REJ-I)
020900                      (1:WS-WORD-LEN(WS-REJ-I))
021000                 TO LK-SYMPTOM-OUT
021100                      (WS-OUT-LEN + 1:WS-WORD-LEN(WS-REJ-I))
021200             ADD WS-WORD-LEN(WS-REJ-I) TO WS-OUT-LEN
021300         END-IF
021400     END-IF.
021500 410-EXIT.
021600     EXIT.
