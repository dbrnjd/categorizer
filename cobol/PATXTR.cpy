000100******************************************************************
000200*    PATXTR  --  PATIENT EXTRACT RECORD                          *
000300*    COMMON LAYOUT FOR THE IN-MEMORY PATIENT TABLE AND FOR EVERY *
000400*    DETAIL LINE WRITTEN TO THE THREE NIGHTLY CLASSIFICATION     *
000500*    EXTRACTS (BY-ID, BY-REGION, BY-SYMPTOM-GROUP).              *
000600*                                                                *
000700*    MAINTENANCE LOG                                             *
000800*    DATE     INIT  REQUEST   DESCRIPTION                        *
000900*    -------- ----  --------  -------------------------------   *
001000*    03/11/91 JS    CR-0118   ORIGINAL COPYBOOK                  *
001100*    09/04/96 PLW   CR-0449   ADD SYMPTOMS-X, WIDEN NAME-X       *
001200*    01/22/99 DCK   Y2K-009   REVIEWED - NO 2-DIGIT YEARS HELD   *
001300*                             IN THIS MEMBER, NO CHANGE NEEDED   *
001400*    06/14/02 DCK   CR-0538   REVIEWED - AGE LAYOUT UNCHANGED,   *
001500*                             ONLY THE WAY IT GETS LOADED CHANGED*
001700******************************************************************
001800 01  PATIENT-EXTRACT.
001900     05  PATIENT-ID-X            PIC X(20).
002000     05  PATIENT-NAME-X          PIC X(40).
002100     05  PATIENT-AGE-X           PIC 9(03).
002200     05  PATIENT-GENDER-X        PIC X(10).
002300     05  PATIENT-REGION-X        PIC X(30).
002400     05  PATIENT-SYMPTOMS-X      PIC X(100).
002500     05  FILLER                  PIC X(050).
