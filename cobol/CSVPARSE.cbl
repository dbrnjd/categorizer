000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CSVPARSE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    SPLITS ONE RAW INPUT-LINE FROM THE NIGHTLY PATIENT INTAKE
001300*    CSV FEED INTO ITS ORDERED FIELD VALUES.  HONORS DOUBLE-QUOTE
001400*    ENCLOSURE, THE "" ESCAPED-QUOTE CONVENTION, AND COMMAS
001500*    EMBEDDED INSIDE A QUOTED FIELD.  CALLED ONCE PER INPUT LINE
001600*    BY PATCLSFY.  DOES NOT OPEN OR READ ANY FILE ITSELF.
001700*
001800******************************************************************
001900*    MAINTENANCE LOG
002000*    DATE     INIT  REQUEST   DESCRIPTION
002100*    -------- ----  --------  --------------------------------
002200*    03/11/91 JS    CR-0118   ORIGINAL PROGRAM
002300*    11/02/93 TGD   CR-0255   FIX: TRAILING EMPTY FIELD AFTER A
002400*                             TRAILING COMMA WAS BEING DROPPED
002500*    09/04/96 PLW   CR-0449   WIDEN FIELD-TABLE ENTRIES TO X(100)
002600*                             FOR THE FREE-TEXT SYMPTOMS COLUMN
002700*    01/22/99 DCK   Y2K-009   REVIEWED - NO DATE FIELDS IN THIS
002800*                             PROGRAM, NO CHANGE REQUIRED
002900*    06/14/02 DCK   CR-0538   ADD LK-FIELD-LEN TO THE FIELD TABLE -
003000*                             PATCLSFY NEEDS THE TRUE TRIMMED
003100*                             LENGTH OF EACH FIELD TO RIGHT-JUSTIFY
003200*                             THE AGE COLUMN BEFORE TESTING NUMERIC
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  WS-INPUT-LINE                PIC X(300).
004500 01  WS-INPUT-CHARS REDEFINES WS-INPUT-LINE.
004600     05  WS-INPUT-CHAR            PIC X(01) OCCURS 300 TIMES.
004700
004800 01  WS-CURRENT-FIELD             PIC X(100).
004900 01  WS-CURRENT-CHARS REDEFINES WS-CURRENT-FIELD.
005000     05  WS-CURRENT-CHAR          PIC X(01) OCCURS 100 TIMES.
005100
005200 01  WS-TRIMMED-FIELD             PIC X(100).
005300
005400 01  WS-SWITCHES.
005500     05  WS-IN-QUOTES-SW          PIC X(01) VALUE "N".
005600         88  IN-QUOTES                       VALUE "Y".
005700         88  NOT-IN-QUOTES                   VALUE "N".
005800     05  WS-SKIP-NEXT-SW          PIC X(01) VALUE "N".
005900         88  SKIP-NEXT-CHAR                  VALUE "Y".
006000     05  FILLER                   PIC X(04).
006100 01  WS-SWITCHES-TRACE REDEFINES WS-SWITCHES PIC X(06).
006200
006300 01  MISC-WS-FLDS.
006400     05  WS-POS                   PIC 9(03) COMP.
006500     05  WS-CUR-LEN               PIC 9(03) COMP.
006600     05  WS-SCAN-IDX              PIC 9(03) COMP.
006700     05  WS-TRIMMED-LEN           PIC 9(03) COMP.
006800     05  WS-APPEND-CHAR           PIC X(01).
006900     05  QUOTE-CHAR                PIC X(01) VALUE '"'.
007000     05  COMMA-CHAR                PIC X(01) VALUE ",".
007100     05  FILLER                   PIC X(04).
007200
007300 LINKAGE SECTION.
007400 01  LK-CSVPARSE-PARMS.
007500     05  LK-INPUT-LINE            PIC X(300).
007600     05  LK-INPUT-LEN             PIC 9(03) COMP.
007700     05  LK-FIELD-COUNT           PIC 9(02) COMP.
007800     05  LK-FIELD-TABLE OCCURS 6 TIMES.
007900         10  LK-FIELD-VALUE       PIC X(100).
008000         10  LK-FIELD-LEN         PIC 9(03) COMP.
008100     05  FILLER                   PIC X(04).
008200
008300 PROCEDURE DIVISION USING LK-CSVPARSE-PARMS.
008400 000-PARSE-LINE.
008500     MOVE ZERO TO LK-FIELD-COUNT.
008600     MOVE SPACES TO WS-INPUT-LINE, WS-CURRENT-FIELD.
008700     MOVE ZERO TO WS-CUR-LEN.
008800     MOVE "N" TO WS-IN-QUOTES-SW, WS-SKIP-NEXT-SW.
008900
009000     IF LK-INPUT-LEN = ZERO
009100         GO TO 000-EXIT.
009200
009300     MOVE LK-INPUT-LINE TO WS-INPUT-LINE.
009400
009500     PERFORM 100-SCAN-CHAR THRU 100-EXIT
009600             VARYING WS-POS FROM 1 BY 1
009700             UNTIL WS-POS > LK-INPUT-LEN.
009800
009900     PERFORM 200-EMIT-FIELD THRU 200-EXIT.
010000 000-EXIT.
010100     EXIT.
010200     GOBACK.
010300
010400 100-SCAN-CHAR.
010500     IF SKIP-NEXT-CHAR
010600         MOVE "N" TO WS-SKIP-NEXT-SW
010700         GO TO 100-EXIT.
010800
010900     IF IN-QUOTES
011000         PERFORM 110-SCAN-IN-QUOTES THRU 110-EXIT
011100     ELSE
011200         PERFORM 120-SCAN-NOT-IN-QUOTES THRU 120-EXIT.
011300 100-EXIT.
011400     EXIT.
011500
011600 110-SCAN-IN-QUOTES.
011700     IF WS-INPUT-CHAR(WS-POS) = QUOTE-CHAR
011800        IF WS-POS < LK-INPUT-LEN
011900           AND WS-INPUT-CHAR(WS-POS + 1) = QUOTE-CHAR
012000             MOVE QUOTE-CHAR TO WS-APPEND-CHAR
012100             PERFORM 150-APPEND-CHAR THRU 150-EXIT
012200             MOVE "Y" TO WS-SKIP-NEXT-SW
012300        ELSE
012400             MOVE "N" TO WS-IN-QUOTES-SW
012500     ELSE
012600        MOVE WS-INPUT-CHAR(WS-POS) TO WS-APPEND-CHAR
012700        PERFORM 150-APPEND-CHAR THRU 150-EXIT.
012800 110-EXIT.
012900     EXIT.
013000
013100 120-SCAN-NOT-IN-QUOTES.
013200     IF WS-INPUT-CHAR(WS-POS) = QUOTE-CHAR
013300        MOVE "Y" TO WS-IN-QUOTES-SW
013400     ELSE
013500     IF WS-INPUT-CHAR(WS-POS) = COMMA-CHAR
013600        PERFORM 200-EMIT-FIELD THRU 200-EXIT
013700     ELSE
013800        MOVE WS-INPUT-CHAR(WS-POS) TO WS-APPEND-CHAR
013900        PERFORM 150-APPEND-CHAR THRU 150-EXIT.
014000 120-EXIT.
014100     EXIT.
014200
014300 150-APPEND-CHAR.
014400******** SILENTLY DROPS OVERFLOW PAST 100 BYTES - THE LONGEST
014500******** COLUMN (SYMPTOMS) IS SPEC'D AT X(100)
014600     IF WS-CUR-LEN < 100
014700         ADD 1 TO WS-CUR-LEN
014800         MOVE WS-APPEND-CHAR TO WS-CURRENT-CHAR(WS-CUR-LEN).
014900 150-EXIT.
015000     EXIT.
015100
015200 200-EMIT-FIELD.
015300******** LEADING-SPACE TRIM ONLY - A FIXED PIC X FIELD IS
015400******** ALREADY RIGHT-SPACE-PADDED SO TRAILING TRIM IS A NO-OP.
015500******** LK-FIELD-LEN CARRIES THE TRUE TRIMMED LENGTH OF THE
015600******** FIELD SO A CALLER CAN RIGHT-JUSTIFY A SHORT NUMERIC
015700******** VALUE INSTEAD OF BLINDLY TESTING ITS LEFTMOST BYTES
015800     MOVE SPACES TO WS-TRIMMED-FIELD.
015900     MOVE 1 TO WS-SCAN-IDX.
016000     MOVE ZERO TO WS-TRIMMED-LEN.
016100     PERFORM 210-SKIP-LEAD-SPACE THRU 210-EXIT
016200             UNTIL WS-SCAN-IDX > WS-CUR-LEN
016300                OR WS-CURRENT-CHAR(WS-SCAN-IDX) NOT = SPACE.
016400
016500     IF WS-SCAN-IDX <= WS-CUR-LEN
016600         MOVE WS-CURRENT-FIELD(WS-SCAN-IDX:
016700              WS-CUR-LEN - WS-SCAN-IDX + 1) TO WS-TRIMMED-FIELD
016800         COMPUTE WS-TRIMMED-LEN = WS-CUR-LEN - WS-SCAN-IDX + 1.
016900
017000     ADD 1 TO LK-FIELD-COUNT.
017100     IF LK-FIELD-COUNT <= 6
017200         MOVE WS-TRIMMED-FIELD TO LK-FIELD-VALUE(LK-FIELD-COUNT)
017300         MOVE WS-TRIMMED-LEN TO LK-FIELD-LEN(LK-FIELD-COUNT).
017400
017500     MOVE SPACES TO WS-CURRENT-FIELD.
017600     MOVE ZERO TO WS-CUR-LEN.
017700 200-EXIT.
017800     EXIT.
017900
018000 210-SKIP-LEAD-SPACE.
018100     ADD 1 TO WS-SCAN-IDX.
018200 210-EXIT.
018300     EXIT.
