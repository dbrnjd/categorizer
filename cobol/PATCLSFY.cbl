000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATCLSFY.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/18/91.
000700 DATE-COMPILED. 03/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    NIGHTLY PATIENT INTAKE CLASSIFICATION RUN.  READS THE RAW
001300*    CSV FEED FROM ADMITTING, BUILDS ONE IN-MEMORY PATIENT TABLE
001400*    (LAST VALUE PER PATIENT-ID WINS, ORIGINAL SLOT KEPT), THEN
001500*    CLASSIFIES THE RAW READ-ORDER LIST TWO MORE WAYS - BY REGION
001600*    AND BY A NORMALIZED SYMPTOM KEY - AND WRITES THE THREE
001700*    RESULTING EXTRACTS.  THIS IS A CLASSIFICATION / REPORTING RUN
001800*    ONLY - NO CHARGES ARE CALCULATED AND NO MASTER FILE IS UPDATED.
001900*
002000******************************************************************
002100*    MAINTENANCE LOG
002200*    DATE     INIT  REQUEST   DESCRIPTION
002300*    -------- ----  --------  --------------------------------
002400*    03/18/91 JS    CR-0120   ORIGINAL PROGRAM
002500*    11/12/93 TGD   CR-0257   REGION TABLE WAS OVERLAYING ON THE
002600*                             51ST DISTINCT REGION - WIDENED
002700*    09/04/96 PLW   CR-0449   SYMPTOM-GROUP EXTRACT ADDED
002800*    01/22/99 DCK   Y2K-009   REVIEWED - RUN-DATE STAMP IS
002900*                             DISPLAY-ONLY, NOT WRITTEN TO ANY
003000*                             EXTRACT - NO CHANGE REQUIRED
003100*    06/02/00 DCK   CR-0512   HEADER LINE ON PATCSV WAS BEING
003200*                             COUNTED AS A SKIPPED RECORD ON THE
003300*                             END-OF-JOB TALLY - EXCLUDED
003400*    06/14/02 DCK   CR-0538   AGE COLUMN WAS BEING ZEROED FOR ANY
003500*                             PATIENT UNDER 100 - 300-BUILD-PATIENT-
003600*                             REC WAS TESTING THE LEFTMOST 3 BYTES
003700*                             OF A LEFT-JUSTIFIED FIELD, SO A 1- OR
003800*                             2-DIGIT AGE FAILED NUMERIC ON ITS OWN
003900*                             TRAILING BLANKS.  NOW RIGHT-JUSTIFIES
004000*                             ON THE TRUE FIELD LENGTH CSVPARSE
004100*                             RETURNS BEFORE TESTING NUMERIC.
004200*    08/19/02 DCK   CR-0550   BY-REGION AND BY-SYMPTOM-GROUP COUNTS
004300*                             DID NOT MATCH ADMITTING'S OWN INTAKE
004400*                             COUNT WHEN A PATIENT-ID WAS RE-USED
004500*                             ON A CORRECTED LINE - THOSE TWO
004600*                             EXTRACTS WERE BUILT FROM THE ID-
004700*                             DEDUPED PATIENT TABLE.  ADDED
004800*                             WS-RAW-LIST TO HOLD EVERY ACCEPTED
004900*                             INPUT LINE UNDEDUPED AND RETARGETED
005000*                             500/520/530/720/740 TO WALK IT.
005100*                             BY-PATIENT-ID EXTRACT IS UNAFFECTED.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300         ASSIGN TO UT-S-SYSOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT PATCSV
006700         ASSIGN TO UT-S-PATCSV
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS IFCODE.
007000
007100     SELECT PIDOUT
007200         ASSIGN TO UT-S-PIDOUT
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS OFCODE.
007500
007600     SELECT REGOUT
007700         ASSIGN TO UT-S-REGOUT
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS OFCODE.
008000
008100     SELECT SYMOUT
008200         ASSIGN TO UT-S-SYMOUT
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS OFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(130).
009500
009600****** RAW NIGHTLY FEED FROM ADMITTING - ONE HEADER LINE
009700****** FOLLOWED BY ONE CSV DATA LINE PER PATIENT INTAKE ENTRY
009800 FD  PATCSV
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 300 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS PATCSV-REC.
010400 01  PATCSV-REC                   PIC X(300).
010500
010600 FD  PIDOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 253 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS PIDOUT-REC.
011200 01  PIDOUT-REC                   PIC X(253).
011300
011400 FD  REGOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 253 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS REGOUT-REC.
012000 01  REGOUT-REC                   PIC X(253).
012100
012200 FD  SYMOUT
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 253 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS SYMOUT-REC.
012800 01  SYMOUT-REC                   PIC X(253).
012900
013000 WORKING-STORAGE SECTION.
013100 01  FILE-STATUS-CODES.
013200     05  IFCODE                   PIC X(2).
013300         88  NO-MORE-PATCSV               VALUE "10".
013400     05  OFCODE                   PIC X(2).
013500         88  CODE-WRITE                   VALUE SPACES.
013600     05  FILLER                   PIC X(04).
013700
013800 COPY ABENDREC.
013900
014000******** PARAGRAPH-TRACE FIELD - SET ON ENTRY TO EVERY MAJOR
014100******** PARAGRAPH SO ITS VALUE SHOWS UP IN A STORAGE DUMP IF
014200******** THE STEP EVER ABENDS OUTSIDE OF 1000-ABEND-RTN
014300 01  PARA-NAME                    PIC X(30) VALUE SPACES.
014400
014500******************************************************************
014600*    WS-DETAIL-EXTRACT IS BUILT ONCE PER PATIENT OR PER RAW-LIST
014700*    ENTRY BY 750/760 AND REUSED AS THE "FROM" AREA FOR WHICHEVER
014800*    OF THE THREE EXTRACTS IS CURRENTLY BEING WRITTEN
014900******************************************************************
015000 COPY PATXTR REPLACING PATIENT-EXTRACT BY WS-DETAIL-EXTRACT.
015100
015200 01  WS-REGION-HDR-LINE.
015300     05  FILLER                   PIC X(08) VALUE "REGION: ".
015400     05  HDR-REGION-NAME-O        PIC X(30).
015500     05  FILLER                   PIC X(215) VALUE SPACES.
015600
015700 01  WS-SYMGRP-HDR-LINE.
015800     05  FILLER                   PIC X(15) VALUE
015900         "SYMPTOM GROUP: ".
016000     05  HDR-SYMGRP-ID-O          PIC 9(09).
016100     05  FILLER                   PIC X(02) VALUE SPACES.
016200     05  HDR-SYMGRP-LABEL-O       PIC X(100).
016300     05  FILLER                   PIC X(127) VALUE SPACES.
016400
016500******************************************************************
016600*    ONE ENTRY PER DISTINCT PATIENT-ID.  THE UPSERT IN
016700*    350-UPSERT-PATIENT OVERWRITES A MATCHED SLOT'S DATA BUT
016800*    NEVER MOVES THE SLOT, SO THIS TABLE IN ITS FINAL STATE *IS*
016900*    THE BY-PATIENT-ID EXTRACT, IN FIRST-SEEN SLOT ORDER.  REGION
017000*    AND SYMPTOM-GROUP SEQUENCES ARE NOT CARRIED HERE - CR-0550
017100*    MOVED THOSE TO WS-RAW-LIST SINCE THIS TABLE IS ID-DEDUPED AND
017200*    THE OTHER TWO EXTRACTS MUST NOT BE.
017300******************************************************************
017400 01  WS-PATIENT-TABLE.
017500     05  WS-PATIENT-COUNT         PIC 9(04) COMP.
017600     05  FILLER                   PIC X(04).
017700     05  WS-PATIENT-ENTRY OCCURS 300 TIMES
017800             INDEXED BY PAT-IDX.
017900         10  WS-PAT-ID            PIC X(20).
018000         10  WS-PAT-NAME          PIC X(40).
018100         10  WS-PAT-AGE           PIC 9(03).
018200         10  WS-PAT-GENDER        PIC X(10).
018300         10  WS-PAT-REGION        PIC X(30).
018400         10  WS-PAT-SYMPTOMS      PIC X(100).
018500         10  FILLER               PIC X(05).
018600******** FLAT-CLEAR VIEW - WIPES THE WHOLE TABLE TO LOW-VALUES IN
018700******** ONE MOVE AT JOB START RATHER THAN A SLOT-BY-SLOT PERFORM.
018800******** SIZED WITH SOME MARGIN OVER ENTRY-COUNT * ENTRY-WIDTH SO
018900******** A SMALL WIDENING OF AN ENTRY FIELD DOESN'T FORCE A
019000******** RECOUNT HERE.
019100 01  WS-PATIENT-TABLE-CLEAR REDEFINES WS-PATIENT-TABLE
019200                             PIC X(95000).
019300
019400******************************************************************
019500*    WS-RAW-LIST HOLDS ONE ENTRY PER ACCEPTED PATCSV INPUT LINE,
019600*    IN READ ORDER, WITH NO PATIENT-ID DEDUPING.  380-APPEND-RAW-
019700*    ENTRY APPENDS TO IT UNCONDITIONALLY, EVEN WHEN THE SAME LINE
019800*    JUST OVERWROTE AN EXISTING WS-PATIENT-TABLE SLOT.  THE
019900*    BY-REGION AND BY-SYMPTOM-GROUP EXTRACTS ARE BUILT FROM THIS
020000*    LIST SO A RE-USED PATIENT-ID STILL SHOWS UP ONCE PER INTAKE
020100*    LINE IN THOSE TWO EXTRACTS, AS ADMITTING EXPECTS.  (CR-0550)
020200******************************************************************
020300 01  WS-RAW-LIST.
020400     05  WS-RAW-COUNT             PIC 9(04) COMP.
020500     05  FILLER                   PIC X(04).
020600     05  WS-RAW-ENTRY OCCURS 999 TIMES
020700             INDEXED BY RAW-IDX.
020800         10  WS-RAW-ID            PIC X(20).
020900         10  WS-RAW-NAME          PIC X(40).
021000         10  WS-RAW-AGE           PIC 9(03).
021100         10  WS-RAW-GENDER        PIC X(10).
021200         10  WS-RAW-REGION        PIC X(30).
021300         10  WS-RAW-SYMPTOMS      PIC X(100).
021400         10  WS-RAW-NORM-SYMPTOM  PIC X(100).
021500         10  WS-RAW-REGN-SEQ      PIC 9(04) COMP.
021600         10  WS-RAW-SYMGRP-SEQ    PIC 9(04) COMP.
021700         10  FILLER               PIC X(05).
021800******** FLAT-CLEAR VIEW - SAME TECHNIQUE AS WS-PATIENT-TABLE-CLEAR
021900******** ABOVE, SIZED WITH THE SAME KIND OF MARGIN
022000 01  WS-RAW-LIST-CLEAR REDEFINES WS-RAW-LIST
022100                             PIC X(320000).
022200
022300******************************************************************
022400*    ONE ENTRY PER DISTINCT REGION, IN FIRST-SEEN ORDER
022500******************************************************************
022600 01  WS-REGION-TABLE.
022700     05  WS-REGION-COUNT          PIC 9(04) COMP.
022800     05  FILLER                   PIC X(04).
022900     05  WS-REGION-ENTRY OCCURS 50 TIMES                          CR-0257
023000             INDEXED BY REG-IDX.
023100         10  WS-REGION-NAME       PIC X(30).
023200         10  FILLER               PIC X(10).
023300
023400******************************************************************
023500*    ONE ENTRY PER DISTINCT NORMALIZED-SYMPTOM KEY, IN
023600*    FIRST-SEEN ORDER.  WS-SYMGRP-ENTRY SUBSCRIPT DOUBLES AS THE
023700*    SymptomGroupId (1-BASED, SEQUENTIAL, NEVER RE-SORTED).  WIDENED
023800*    TO MATCH WS-RAW-LIST'S CAPACITY WHEN THE SYMPTOM-GROUP PASS
023900*    MOVED OFF THE ID-DEDUPED PATIENT TABLE.  (CR-0550)
024000******************************************************************
024100 01  WS-SYMGRP-TABLE.
024200     05  WS-SYMGRP-COUNT          PIC 9(04) COMP.
024300     05  FILLER                   PIC X(04).
024400     05  WS-SYMGRP-ENTRY OCCURS 999 TIMES                          CR-0550
024500             INDEXED BY SYM-IDX.
024600         10  WS-SYMGRP-NORM-KEY   PIC X(100).
024700         10  WS-SYMGRP-LABEL      PIC X(100).
024800         10  FILLER               PIC X(10).
024900
025000 01  WS-RUN-DATE                  PIC 9(06).
025100 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
025200     05  WS-RUN-YY                PIC 9(02).
025300     05  WS-RUN-MM                PIC 9(02).
025400     05  WS-RUN-DD                PIC 9(02).
025500******** NO FILLER ON A REDEFINES - ITS SIZE MUST MATCH
025600******** WS-RUN-DATE EXACTLY
025700
025800 01  WS-AGE-FIELD                 PIC X(03).
025900 01  WS-AGE-NUMERIC REDEFINES WS-AGE-FIELD
026000                             PIC 9(03).
026100******** HOLDS WHERE IN WS-AGE-FIELD THE REAL DIGITS START ONCE
026200******** THEY ARE RIGHT-JUSTIFIED - SEE 310-BUILD-AGE-FIELD.
026300******** CR-0538.
026400 01  WS-AGE-START                 PIC 9(01) COMP.
026500
026600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
026700     05  RECORDS-READ             PIC 9(07) COMP.
026800     05  RECORDS-WRITTEN          PIC 9(07) COMP.
026900     05  RECORDS-SKIPPED          PIC 9(07) COMP.
027000     05  FILLER                   PIC X(04).
027100
027200 01  FLAGS-AND-SWITCHES.
027300     05  MORE-PATCSV-SW           PIC X(01) VALUE "Y".
027400         88  NO-MORE-PATCSV-RECS          VALUE "N".
027500         88  MORE-PATCSV-RECS             VALUE "Y".
027600     05  HEADER-SKIPPED-SW        PIC X(01) VALUE "N".
027700         88  HEADER-ALREADY-SKIPPED       VALUE "Y".
027800     05  FOUND-SW                 PIC X(01) VALUE "N".
027900         88  ENTRY-FOUND                  VALUE "Y".
028000         88  ENTRY-NOT-FOUND              VALUE "N".
028100     05  FILLER                   PIC X(04).
028200
028300******** MUST LINE UP BYTE-FOR-BYTE WITH CSVPARSE'S
028400******** LK-CSVPARSE-PARMS - LK-FIELD-LEN ADDED BY CR-0538 SO THE
028500******** CALLER CAN LEARN EACH FIELD'S TRUE TRIMMED LENGTH
028600 01  WS-CSVPARSE-PARMS.
028700     05  WS-CSV-INPUT-LINE        PIC X(300).
028800     05  WS-CSV-INPUT-LEN         PIC 9(03) COMP.
028900     05  WS-CSV-FIELD-COUNT       PIC 9(02) COMP.
029000     05  WS-CSV-FIELD-TABLE OCCURS 6 TIMES.
029100         10  WS-CSV-FIELD-VALUE   PIC X(100).
029200         10  WS-CSV-FIELD-LEN     PIC 9(03) COMP.
029300     05  FILLER                   PIC X(04).
029400
029500 01  WS-SYMNORM-PARMS.
029600     05  WS-SYMNORM-IN            PIC X(100).
029700     05  WS-SYMNORM-OUT           PIC X(100).
029800     05  FILLER                   PIC X(04).
029900
030000 PROCEDURE DIVISION.
030100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030200     PERFORM 100-MAINLINE THRU 100-EXIT
030300         UNTIL NO-MORE-PATCSV-RECS.
030400     PERFORM 500-CLASSIFY-ALL THRU 500-EXIT.
030500     PERFORM 700-WRITE-BY-ID-EXTRACT THRU 700-EXIT.
030600     PERFORM 720-WRITE-BY-REGION-EXTRACT THRU 720-EXIT.
030700     PERFORM 740-WRITE-BY-SYMPTOM-EXTRACT THRU 740-EXIT.
030800     PERFORM 999-CLEANUP THRU 999-EXIT.
030900     MOVE +0 TO RETURN-CODE.
031000     GOBACK.
031100
031200 000-HOUSEKEEPING.
031300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031400     DISPLAY "******** BEGIN JOB PATCLSFY ********".
031500     ACCEPT WS-RUN-DATE FROM DATE.
031600     DISPLAY "RUN DATE (YYMMDD): " WS-RUN-DATE.
031700
031800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
031900     MOVE LOW-VALUES TO WS-PATIENT-TABLE-CLEAR.
032000     MOVE LOW-VALUES TO WS-RAW-LIST-CLEAR.
032100     MOVE ZERO TO WS-PATIENT-COUNT, WS-RAW-COUNT, WS-REGION-COUNT,
032200             WS-SYMGRP-COUNT.
032300
032400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
032500     PERFORM 900-READ-PATCSV THRU 900-EXIT.
032600
032700     IF NO-MORE-PATCSV-RECS
032800         MOVE "EMPTY PATIENT CSV INPUT FILE" TO ABEND-REASON
032900         GO TO 1000-ABEND-RTN.
033000
033100******** THE FIRST LINE ON THE FEED IS ALWAYS A COLUMN-HEADER
033200******** LINE AND IS DISCARDED UNCONDITIONALLY, NOT COUNTED AS
033300******** A SKIPPED DATA RECORD
033400     PERFORM 900-READ-PATCSV THRU 900-EXIT.                       CR-0512
033500     MOVE "Y" TO HEADER-SKIPPED-SW.                               CR-0512
033600 000-EXIT.
033700     EXIT.
033800
033900 100-MAINLINE.
034000     MOVE "100-MAINLINE" TO PARA-NAME.
034100     IF MORE-PATCSV-RECS
034200         PERFORM 200-READ-AND-BUILD THRU 200-EXIT
034300         PERFORM 900-READ-PATCSV THRU 900-EXIT.
034400 100-EXIT.
034500     EXIT.
034600
034700 200-READ-AND-BUILD.
034800     MOVE "200-READ-AND-BUILD" TO PARA-NAME.
034900     MOVE PATCSV-REC TO WS-CSV-INPUT-LINE.
035000     PERFORM 210-GET-LINE-LENGTH THRU 210-EXIT.
035100
035200     CALL "CSVPARSE" USING WS-CSVPARSE-PARMS.
035300
035400     IF WS-CSV-FIELD-COUNT = ZERO
035500         ADD 1 TO RECORDS-SKIPPED
035600         GO TO 200-EXIT.
035700
035800     PERFORM 300-BUILD-PATIENT-REC THRU 300-EXIT.
035900     PERFORM 350-UPSERT-PATIENT THRU 350-EXIT.
036000     PERFORM 380-APPEND-RAW-ENTRY THRU 380-EXIT.
036100 200-EXIT.
036200     EXIT.
036300
036400 210-GET-LINE-LENGTH.
036500******** PATCSV-REC IS A FIXED X(300) SLOT, RIGHT-PADDED WITH
036600******** SPACES - SCAN BACK FROM THE END TO FIND THE TRUE LENGTH
036700******** OF THE TEXT THE FEED ACTUALLY SENT ON THIS LINE
036800     MOVE 300 TO WS-CSV-INPUT-LEN.
036900     PERFORM 220-BACK-UP-A-COLUMN THRU 220-EXIT
037000         UNTIL WS-CSV-INPUT-LEN = ZERO
037100            OR WS-CSV-INPUT-LINE(WS-CSV-INPUT-LEN:1)
037200                      NOT = SPACE.
037300 210-EXIT.
037400     EXIT.
037500
037600 220-BACK-UP-A-COLUMN.
037700     SUBTRACT 1 FROM WS-CSV-INPUT-LEN.
037800 220-EXIT.
037900     EXIT.
038000
038100 300-BUILD-PATIENT-REC.
038200******** MAPS THE PARSED FIELD LIST POSITIONALLY ONTO A PATIENT
038300******** ENTRY.  A SHORT FIELD LIST LEAVES THE TRAILING FIELDS
038400******** AT THEIR INITIALIZED DEFAULT (SPACES / AGE ZERO).
038500     MOVE "300-BUILD-PATIENT-REC" TO PARA-NAME.
038600     MOVE SPACES TO WS-DETAIL-EXTRACT.
038700     MOVE ZERO   TO PATIENT-AGE-X IN WS-DETAIL-EXTRACT.
038800
038900     IF WS-CSV-FIELD-COUNT NOT < 1
039000         MOVE WS-CSV-FIELD-VALUE(1) TO PATIENT-ID-X
039100                                        IN WS-DETAIL-EXTRACT.
039200     IF WS-CSV-FIELD-COUNT NOT < 2
039300         MOVE WS-CSV-FIELD-VALUE(2) TO PATIENT-NAME-X
039400                                        IN WS-DETAIL-EXTRACT.
039500     IF WS-CSV-FIELD-COUNT NOT < 3
039600         PERFORM 310-BUILD-AGE-FIELD THRU 310-EXIT.
039700     IF WS-CSV-FIELD-COUNT NOT < 4
039800         MOVE WS-CSV-FIELD-VALUE(4) TO PATIENT-GENDER-X
039900                                        IN WS-DETAIL-EXTRACT.
040000     IF WS-CSV-FIELD-COUNT NOT < 5
040100         MOVE WS-CSV-FIELD-VALUE(5) TO PATIENT-REGION-X
040200                                        IN WS-DETAIL-EXTRACT.
040300     IF WS-CSV-FIELD-COUNT NOT < 6
040400         MOVE WS-CSV-FIELD-VALUE(6) TO PATIENT-SYMPTOMS-X
040500                                        IN WS-DETAIL-EXTRACT.
040600 300-EXIT.
040700     EXIT.
040800
040900 310-BUILD-AGE-FIELD.
041000******** CR-0538 - WS-CSV-FIELD-LEN(3) IS THE TRUE TRIMMED LENGTH
041100******** CSVPARSE RETURNED FOR THE AGE COLUMN.  A LEFT-JUSTIFIED
041200******** "7" OR "45" STILL FAILS NUMERIC IF TESTED IN PLACE, SO
041300******** THE DIGITS ARE ZERO-FILLED AND RIGHT-JUSTIFIED FIRST.  A
041400******** ZERO LENGTH (BLANK COLUMN) OR A LENGTH OVER 3 (BAD DATA)
041500******** BOTH FALL THROUGH TO THE ZERO DEFAULT SET IN 300 ABOVE.
041600     MOVE ZERO TO PATIENT-AGE-X IN WS-DETAIL-EXTRACT.
041700     IF WS-CSV-FIELD-LEN(3) > 0
041800        AND WS-CSV-FIELD-LEN(3) NOT > 3
041900         MOVE "000" TO WS-AGE-FIELD
042000         COMPUTE WS-AGE-START = 4 - WS-CSV-FIELD-LEN(3)
042100         MOVE WS-CSV-FIELD-VALUE(3)(1:WS-CSV-FIELD-LEN(3))
042200             TO WS-AGE-FIELD(WS-AGE-START:WS-CSV-FIELD-LEN(3))
042300         IF WS-AGE-FIELD NUMERIC
042400             MOVE WS-AGE-NUMERIC TO PATIENT-AGE-X
042500                                     IN WS-DETAIL-EXTRACT
042600         END-IF
042700     END-IF.
042800 310-EXIT.
042900     EXIT.
043000
043100 350-UPSERT-PATIENT.
043200******** LAST VALUE WINS BY PATIENT-ID, BUT A MATCHED SLOT KEEPS
043300******** ITS ORIGINAL TABLE POSITION - THE SEARCH BELOW EITHER
043400******** FINDS THE EXISTING SLOT OR FALLS THROUGH TO APPEND ONE.
043500******** THIS TABLE FEEDS THE BY-PATIENT-ID EXTRACT ONLY - SEE
043600******** 380-APPEND-RAW-ENTRY BELOW FOR THE UNDEDUPED LIST.
043700     MOVE "350-UPSERT-PATIENT" TO PARA-NAME.
043800     MOVE "N" TO FOUND-SW.
043900     IF WS-PATIENT-COUNT > 0
044000         SET PAT-IDX TO 1
044100         SEARCH WS-PATIENT-ENTRY
044200             AT END
044300                 MOVE "N" TO FOUND-SW
044400             WHEN WS-PAT-ID(PAT-IDX) =
044500                      PATIENT-ID-X IN WS-DETAIL-EXTRACT
044600                 MOVE "Y" TO FOUND-SW.
044700
044800     IF ENTRY-FOUND
044900         PERFORM 360-OVERWRITE-SLOT THRU 360-EXIT
045000     ELSE
045100         PERFORM 370-APPEND-SLOT THRU 370-EXIT.
045200 350-EXIT.
045300     EXIT.
045400
045500 360-OVERWRITE-SLOT.
045600     MOVE PATIENT-ID-X       IN WS-DETAIL-EXTRACT
045700                        TO WS-PAT-ID(PAT-IDX).
045800     MOVE PATIENT-NAME-X     IN WS-DETAIL-EXTRACT
045900                        TO WS-PAT-NAME(PAT-IDX).
046000     MOVE PATIENT-AGE-X      IN WS-DETAIL-EXTRACT
046100                        TO WS-PAT-AGE(PAT-IDX).
046200     MOVE PATIENT-GENDER-X   IN WS-DETAIL-EXTRACT
046300                        TO WS-PAT-GENDER(PAT-IDX).
046400     MOVE PATIENT-REGION-X   IN WS-DETAIL-EXTRACT
046500                        TO WS-PAT-REGION(PAT-IDX).
046600     MOVE PATIENT-SYMPTOMS-X IN WS-DETAIL-EXTRACT
046700                        TO WS-PAT-SYMPTOMS(PAT-IDX).
046800 360-EXIT.
046900     EXIT.
047000
047100 370-APPEND-SLOT.
047200     IF WS-PATIENT-COUNT < 300
047300         ADD 1 TO WS-PATIENT-COUNT
047400         SET PAT-IDX TO WS-PATIENT-COUNT
047500         PERFORM 360-OVERWRITE-SLOT THRU 360-EXIT
047600     ELSE
047700         MOVE "PATIENT TABLE CAPACITY EXCEEDED" TO ABEND-REASON
047800         GO TO 1000-ABEND-RTN.
047900 370-EXIT.
048000     EXIT.
048100
048200 380-APPEND-RAW-ENTRY.
048300******** EVERY ACCEPTED INPUT LINE GETS ITS OWN RAW-LIST SLOT,
048400******** EVEN A REPEAT PATIENT-ID THAT 350-UPSERT-PATIENT JUST
048500******** COLLAPSED INTO AN EXISTING WS-PATIENT-TABLE SLOT - THE
048600******** BY-REGION AND BY-SYMPTOM-GROUP EXTRACTS ARE KEYED OFF OF
048700******** THIS LIST, NOT THE ID-DEDUPED ONE.  CR-0550.
048800     MOVE "380-APPEND-RAW-ENTRY" TO PARA-NAME.
048900     IF WS-RAW-COUNT < 999
049000         ADD 1 TO WS-RAW-COUNT
049100         SET RAW-IDX TO WS-RAW-COUNT
049200         MOVE PATIENT-ID-X       IN WS-DETAIL-EXTRACT
049300                                  TO WS-RAW-ID(RAW-IDX)
049400         MOVE PATIENT-NAME-X     IN WS-DETAIL-EXTRACT
049500                                  TO WS-RAW-NAME(RAW-IDX)
049600         MOVE PATIENT-AGE-X      IN WS-DETAIL-EXTRACT
049700                                  TO WS-RAW-AGE(RAW-IDX)
049800         MOVE PATIENT-GENDER-X   IN WS-DETAIL-EXTRACT
049900                                  TO WS-RAW-GENDER(RAW-IDX)
050000         MOVE PATIENT-REGION-X   IN WS-DETAIL-EXTRACT
050100                                  TO WS-RAW-REGION(RAW-IDX)
050200         MOVE PATIENT-SYMPTOMS-X IN WS-DETAIL-EXTRACT
050300                                  TO WS-RAW-SYMPTOMS(RAW-IDX)
050400     ELSE
050500         MOVE "RAW PATIENT LIST CAPACITY EXCEEDED" TO ABEND-REASON
050600         GO TO 1000-ABEND-RTN.
050700 380-EXIT.
050800     EXIT.
050900
051000 500-CLASSIFY-ALL.
051100******** THE BY-PATIENT-ID CLASSIFICATION IS ALREADY DONE - IT
051200******** IS THE PATIENT TABLE ITSELF, BUILT SLOT-BY-SLOT ABOVE.
051300******** THE REGION AND SYMPTOM-GROUP PASSES WALK WS-RAW-LIST
051400******** INSTEAD OF THE PATIENT TABLE, SINCE THOSE TWO EXTRACTS
051500******** ARE NOT ID-DEDUPED.  CR-0550.
051600     MOVE "500-CLASSIFY-ALL" TO PARA-NAME.
051700     PERFORM 520-CLASSIFY-BY-REGION THRU 520-EXIT
051800         VARYING RAW-IDX FROM 1 BY 1
051900         UNTIL RAW-IDX > WS-RAW-COUNT.
052000
052100     PERFORM 530-CLASSIFY-BY-SYMPTOM THRU 530-EXIT
052200         VARYING RAW-IDX FROM 1 BY 1
052300         UNTIL RAW-IDX > WS-RAW-COUNT.
052400 500-EXIT.
052500     EXIT.
052600
052700 520-CLASSIFY-BY-REGION.
052800******** GROUP ORDER = REGION'S FIRST-APPEARANCE ORDER, NOT
052900******** ALPHABETICAL - SO WE SEARCH THE REGION TABLE IN THE
053000******** ORDER ITS ENTRIES WERE ADDED, NEVER RE-SORTING IT.
053100******** DRIVEN OFF WS-RAW-LIST SO A RE-USED PATIENT-ID STILL
053200******** COUNTS ONCE PER RAW INPUT LINE.  CR-0550.
053300     MOVE "N" TO FOUND-SW.
053400     IF WS-REGION-COUNT > 0
053500         SET REG-IDX TO 1
053600         SEARCH WS-REGION-ENTRY
053700             AT END
053800                 MOVE "N" TO FOUND-SW
053900             WHEN WS-REGION-NAME(REG-IDX) = WS-RAW-REGION(RAW-IDX)
054000                 MOVE "Y" TO FOUND-SW.
054100
054200     IF ENTRY-NOT-FOUND
054300         IF WS-REGION-COUNT < 50
054400             ADD 1 TO WS-REGION-COUNT
054500             SET REG-IDX TO WS-REGION-COUNT
054600             MOVE WS-RAW-REGION(RAW-IDX) TO
054700                      WS-REGION-NAME(REG-IDX)
054800         ELSE
054900             MOVE "REGION TABLE CAPACITY EXCEEDED" TO ABEND-REASON
055000             GO TO 1000-ABEND-RTN.
055100
055200     SET WS-RAW-REGN-SEQ(RAW-IDX) TO REG-IDX.
055300 520-EXIT.
055400     EXIT.
055500
055600 530-CLASSIFY-BY-SYMPTOM.
055700******** BUSINESS RULE: A BLANK SYMPTOMS FIELD NEVER STARTS OR
055800******** JOINS A SYMPTOM GROUP - THE RAW ENTRY IS LEFT OUT OF THE
055900******** THIRD EXTRACT ENTIRELY (SYMGRP-SEQ STAYS ZERO).  DRIVEN
056000******** OFF WS-RAW-LIST SO A RE-USED PATIENT-ID STILL COUNTS
056100******** ONCE PER RAW INPUT LINE.  CR-0550.
056200     MOVE ZERO TO WS-RAW-SYMGRP-SEQ(RAW-IDX).
056300     IF WS-RAW-SYMPTOMS(RAW-IDX) = SPACES
056400         GO TO 530-EXIT.
056500
056600     MOVE WS-RAW-SYMPTOMS(RAW-IDX) TO WS-SYMNORM-IN.
056700     CALL "SYMNORM" USING WS-SYMNORM-PARMS.
056800     MOVE WS-SYMNORM-OUT TO WS-RAW-NORM-SYMPTOM(RAW-IDX).
056900
057000     MOVE "N" TO FOUND-SW.
057100     IF WS-SYMGRP-COUNT > 0
057200         SET SYM-IDX TO 1
057300         SEARCH WS-SYMGRP-ENTRY
057400             AT END
057500                 MOVE "N" TO FOUND-SW
057600             WHEN WS-SYMGRP-NORM-KEY(SYM-IDX) = WS-SYMNORM-OUT
057700                 MOVE "Y" TO FOUND-SW.
057800
057900     IF ENTRY-NOT-FOUND
058000         IF WS-SYMGRP-COUNT < 999
058100             ADD 1 TO WS-SYMGRP-COUNT
058200             SET SYM-IDX TO WS-SYMGRP-COUNT
058300             MOVE WS-SYMNORM-OUT TO WS-SYMGRP-NORM-KEY(SYM-IDX)
058400             MOVE WS-RAW-SYMPTOMS(RAW-IDX) TO
058500                      WS-SYMGRP-LABEL(SYM-IDX)
058600         ELSE
058700             MOVE "SYMPTOM GROUP TABLE CAPACITY EXCEEDED" TO
058800                      ABEND-REASON
058900             GO TO 1000-ABEND-RTN.
059000
059100     SET WS-RAW-SYMGRP-SEQ(RAW-IDX) TO SYM-IDX.
059200 530-EXIT.
059300     EXIT.
059400
059500 700-WRITE-BY-ID-EXTRACT.
059600******** STRAIGHT SEQUENTIAL WRITE OF THE PATIENT TABLE - NO
059700******** HEADER LINES, ONE DETAIL LINE PER DISTINCT PATIENT-ID.
059800     MOVE "700-WRITE-BY-ID-EXTRACT" TO PARA-NAME.
059900     PERFORM 710-WRITE-ID-DETAIL THRU 710-EXIT
060000         VARYING PAT-IDX FROM 1 BY 1
060100         UNTIL PAT-IDX > WS-PATIENT-COUNT.
060200 700-EXIT.
060300     EXIT.
060400
060500 710-WRITE-ID-DETAIL.
060600     PERFORM 750-FORMAT-DETAIL-LINE THRU 750-EXIT.
060700     WRITE PIDOUT-REC FROM WS-DETAIL-EXTRACT.
060800     ADD 1 TO RECORDS-WRITTEN.
060900 710-EXIT.
061000     EXIT.
061100
061200 720-WRITE-BY-REGION-EXTRACT.
061300******** OUTER LOOP WALKS THE REGION TABLE IN FIRST-SEEN ORDER;
061400******** INNER LOOP RE-SCANS THE FULL RAW LIST FOR EVERY MEMBER OF
061500******** THE CURRENT REGION - THE SAME DOUBLE-SCAN CONTROL-BREAK
061600******** TECHNIQUE USED ELSEWHERE IN THIS SHOP WHEN THE GROUP
061700******** MEMBERSHIP ISN'T PHYSICALLY SORTED.  RE-TARGETED FROM
061800******** WS-PATIENT-TABLE TO WS-RAW-LIST BY CR-0550.
061900     MOVE "720-WRITE-BY-REGION-EXTRACT" TO PARA-NAME.
062000     PERFORM 722-WRITE-REGION-GROUP THRU 722-EXIT
062100         VARYING REG-IDX FROM 1 BY 1
062200         UNTIL REG-IDX > WS-REGION-COUNT.
062300 720-EXIT.
062400     EXIT.
062500
062600 722-WRITE-REGION-GROUP.
062700     MOVE SPACES TO HDR-REGION-NAME-O.
062800     MOVE WS-REGION-NAME(REG-IDX) TO HDR-REGION-NAME-O.
062900     WRITE REGOUT-REC FROM WS-REGION-HDR-LINE.
063000     ADD 1 TO RECORDS-WRITTEN.
063100
063200     PERFORM 724-WRITE-REGION-MEMBER THRU 724-EXIT
063300         VARYING RAW-IDX FROM 1 BY 1
063400         UNTIL RAW-IDX > WS-RAW-COUNT.
063500 722-EXIT.
063600     EXIT.
063700
063800 724-WRITE-REGION-MEMBER.
063900     IF WS-RAW-REGN-SEQ(RAW-IDX) = REG-IDX
064000         PERFORM 760-FORMAT-RAW-DETAIL-LINE THRU 760-EXIT
064100         WRITE REGOUT-REC FROM WS-DETAIL-EXTRACT
064200         ADD 1 TO RECORDS-WRITTEN.
064300 724-EXIT.
064400     EXIT.
064500
064600 740-WRITE-BY-SYMPTOM-EXTRACT.                                    CR-0449
064700******** SAME DOUBLE-SCAN TECHNIQUE AS 720, KEYED BY SYMGRP-SEQ
064800******** INSTEAD OF REGN-SEQ.  A RAW-SYMGRP-SEQ OF ZERO MEANS
064900******** "EXCLUDED - BLANK SYMPTOMS" AND NEVER MATCHES A GROUP.
065000******** RE-TARGETED FROM WS-PATIENT-TABLE TO WS-RAW-LIST BY
065100******** CR-0550.
065200     MOVE "740-WRITE-BY-SYMPTOM-EXTRACT" TO PARA-NAME.
065300     PERFORM 742-WRITE-SYMGRP-GROUP THRU 742-EXIT
065400         VARYING SYM-IDX FROM 1 BY 1
065500         UNTIL SYM-IDX > WS-SYMGRP-COUNT.
065600 740-EXIT.
065700     EXIT.
065800
065900 742-WRITE-SYMGRP-GROUP.
066000     SET HDR-SYMGRP-ID-O TO SYM-IDX.
066100     MOVE SPACES TO HDR-SYMGRP-LABEL-O.
066200     MOVE WS-SYMGRP-LABEL(SYM-IDX) TO HDR-SYMGRP-LABEL-O.
066300     WRITE SYMOUT-REC FROM WS-SYMGRP-HDR-LINE.
066400     ADD 1 TO RECORDS-WRITTEN.
066500
066600     PERFORM 744-WRITE-SYMGRP-MEMBER THRU 744-EXIT
066700         VARYING RAW-IDX FROM 1 BY 1
066800         UNTIL RAW-IDX > WS-RAW-COUNT.
066900 742-EXIT.
067000     EXIT.
067100
067200 744-WRITE-SYMGRP-MEMBER.
067300     IF WS-RAW-SYMGRP-SEQ(RAW-IDX) = SYM-IDX
067400         PERFORM 760-FORMAT-RAW-DETAIL-LINE THRU 760-EXIT
067500         WRITE SYMOUT-REC FROM WS-DETAIL-EXTRACT
067600         ADD 1 TO RECORDS-WRITTEN.
067700 744-EXIT.
067800     EXIT.
067900
068000 750-FORMAT-DETAIL-LINE.
068100******** COMMON DETAIL-LINE BUILDER FOR THE BY-ID EXTRACT - CALLED
068200******** WITH PAT-IDX SET TO THE PATIENT-TABLE SLOT THE CALLER
068300******** WANTS FORMATTED
068400     MOVE SPACES TO WS-DETAIL-EXTRACT.
068500     MOVE WS-PAT-ID(PAT-IDX)       TO PATIENT-ID-X
068600                                IN WS-DETAIL-EXTRACT.
068700     MOVE WS-PAT-NAME(PAT-IDX)     TO PATIENT-NAME-X
068800                                IN WS-DETAIL-EXTRACT.
068900     MOVE WS-PAT-AGE(PAT-IDX)      TO PATIENT-AGE-X
069000                                IN WS-DETAIL-EXTRACT.
069100     MOVE WS-PAT-GENDER(PAT-IDX)   TO PATIENT-GENDER-X
069200                                IN WS-DETAIL-EXTRACT.
069300     MOVE WS-PAT-REGION(PAT-IDX)   TO PATIENT-REGION-X
069400                                IN WS-DETAIL-EXTRACT.
069500     MOVE WS-PAT-SYMPTOMS(PAT-IDX) TO PATIENT-SYMPTOMS-X
069600                                IN WS-DETAIL-EXTRACT.
069700 750-EXIT.
069800     EXIT.
069900
070000 760-FORMAT-RAW-DETAIL-LINE.
070100******** COMMON DETAIL-LINE BUILDER FOR THE BY-REGION AND
070200******** BY-SYMPTOM-GROUP EXTRACTS - CALLED WITH RAW-IDX SET TO
070300******** THE WS-RAW-LIST SLOT THE CALLER WANTS FORMATTED.  CR-0550.
070400     MOVE SPACES TO WS-DETAIL-EXTRACT.
070500     MOVE WS-RAW-ID(RAW-IDX)       TO PATIENT-ID-X
070600                                IN WS-DETAIL-EXTRACT.
070700     MOVE WS-RAW-NAME(RAW-IDX)     TO PATIENT-NAME-X
070800                                IN WS-DETAIL-EXTRACT.
070900     MOVE WS-RAW-AGE(RAW-IDX)      TO PATIENT-AGE-X
071000                                IN WS-DETAIL-EXTRACT.
071100     MOVE WS-RAW-GENDER(RAW-IDX)   TO PATIENT-GENDER-X
071200                                IN WS-DETAIL-EXTRACT.
071300     MOVE WS-RAW-REGION(RAW-IDX)   TO PATIENT-REGION-X
071400                                IN WS-DETAIL-EXTRACT.
071500     MOVE WS-RAW-SYMPTOMS(RAW-IDX) TO PATIENT-SYMPTOMS-X
071600                                IN WS-DETAIL-EXTRACT.
071700 760-EXIT.
071800     EXIT.
071900
072000 800-OPEN-FILES.
072100     MOVE "800-OPEN-FILES" TO PARA-NAME.
072200     OPEN INPUT PATCSV.
072300     OPEN OUTPUT PIDOUT, REGOUT, SYMOUT, SYSOUT.
072400 800-EXIT.
072500     EXIT.
072600
072700 850-CLOSE-FILES.
072800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
072900     CLOSE PATCSV, PIDOUT, REGOUT, SYMOUT, SYSOUT.
073000 850-EXIT.
073100     EXIT.
073200
073300 900-READ-PATCSV.
073400     READ PATCSV INTO PATCSV-REC
073500         AT END MOVE "N" TO MORE-PATCSV-SW
073600         GO TO 900-EXIT
073700     END-READ.
073800     ADD 1 TO RECORDS-READ.
073900 900-EXIT.
074000     EXIT.
074100
074200 999-CLEANUP.
074300     MOVE "999-CLEANUP" TO PARA-NAME.
074400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
074500
074600     DISPLAY "** PATIENT CSV RECORDS READ **".
074700     DISPLAY RECORDS-READ.
074800     DISPLAY "** RECORDS SKIPPED (ZERO PARSED FIELDS) **".
074900     DISPLAY RECORDS-SKIPPED.
075000     DISPLAY "** EXTRACT RECORDS WRITTEN **".
075100     DISPLAY RECORDS-WRITTEN.
075200     DISPLAY "******** NORMAL END OF JOB PATCLSFY ********".
075300 999-EXIT.
075400     EXIT.
075500
075600 1000-ABEND-RTN.
075700     WRITE SYSOUT-REC FROM ABEND-REC.
075800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075900     DISPLAY "*** ABNORMAL END OF JOB-PATCLSFY ***" UPON CONSOLE.
076000     DIVIDE ZERO-VAL INTO ONE-VAL.
