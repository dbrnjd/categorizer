000100******************************************************************
000200*    ABENDREC  --  JOB ABEND / DIAGNOSTIC TRACE RECORD           *
000300*    WRITTEN TO SYSOUT WHEN A CLASSIFICATION JOB CANNOT          *
000400*    CONTINUE.  FORCES A SYSTEM ABEND VIA THE DIVIDE-BY-ZERO     *
000500*    AT THE BOTTOM OF 1000-ABEND-RTN SO THE STEP CONDITION CODE  *
000600*    SHOWS UP IN THE JOB LOG.                                    *
000700*                                                                *
000800*    MAINTENANCE LOG                                             *
000900*    DATE     INIT  REQUEST   DESCRIPTION                        *
001000*    -------- ----  --------  -------------------------------   *
001100*    03/11/91 JS    CR-0118   ORIGINAL COPYBOOK                  *
001200*    07/30/97 PLW   CR-0402   ADD ACTUAL/EXPECTED TRACE FIELDS   *
001300*    01/22/99 DCK   Y2K-009   REVIEWED - NO DATE FIELDS HELD IN   *
001400*                             THIS COPYBOOK, NO CHANGE NEEDED     *
001500*    06/02/00 DCK   CR-0512   REVIEWED - NO CHANGE NEEDED IN     *
001600*                             THIS COPYBOOK FOR THE CR-0512 FIX  *
001700******************************************************************
001800 01  ABEND-REC.
001900     05  ABEND-REASON            PIC X(60).
002000     05  ACTUAL-VAL              PIC S9(9)   COMP-3.
002100     05  EXPECTED-VAL            PIC S9(9)   COMP-3.
002200     05  FILLER                  PIC X(055).
002300
002400 01  ZERO-ONE-FLDS.
002500     05  ZERO-VAL                PIC S9(1)   VALUE ZERO.
002600     05  ONE-VAL                 PIC S9(1)   VALUE 1.
002700     05  FILLER                  PIC X(04).
